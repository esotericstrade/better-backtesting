000100******************************************************************
000200*    DELTAOUT.CPY                                                *
000300*    DELTA SUMMARY OUTPUT LINE  -  ONE ENTRY PER UNION SYMBOL,   *
000400*    COMMA-DELIMITED, WRITTEN TO DELTA-FILE (DELTAOUT)           *
000500*----------------------------------------------------------------*
000600*    07-13-1987  SP   ORIGINAL LAYOUT FOR SUMMARY EXPORT STEP    *
000700*    09-08-1994  SP   ADDED DO-INF-FLAG FOR ZERO BROKER PNL      *
000800*                     CASE (SEE BR-10)                           *
000850*    04-14-2011  AT   DO-DELTA-PCT WAS BEING FILLED BY A RAW     *
000860*                     MOVE FROM THE ZONED WORKING FIELD - NO     *
000870*                     DECIMAL POINT, SIGN OVERPUNCH GARBLED.     *
000880*                     RECONCBL NOW EDITS THROUGH A WORK FIELD    *
000890*                     BEFORE THE MOVE HERE (TKT 2011-0092).      *
000900******************************************************************
001000 01  DELTA-OUT-LINE.
001100     05  DO-SYMBOL                   PIC X(12).
001200     05  FILLER                      PIC X(01) VALUE ','.
001300     05  DO-KITE-PNL                 PIC -(9)9.99.
001400     05  FILLER                      PIC X(01) VALUE ','.
001500     05  DO-TV-PNL                   PIC -(9)9.99.
001600     05  FILLER                      PIC X(01) VALUE ','.
001700     05  DO-DELTA                    PIC -(9)9.99.
001800     05  FILLER                      PIC X(01) VALUE ','.
001900     05  DO-DELTA-PCT                PIC X(09).
002000     05  FILLER                      PIC X(21).
