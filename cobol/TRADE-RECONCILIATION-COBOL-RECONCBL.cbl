000100******************************************************************        
000200* PROGRAM: RECONCBL                                              *        
000300* AUTHOR:  SANDEEP PRAJAPATI                                     *        
000400* INSTALLATION: INVENTURE GROWTH AND SECURITIES LTD - EDP DEPT   *        
000500* DATE-WRITTEN: 07-06-1987                                       *        
000600* DATE-COMPILED:                                                 *        
000700* SECURITY: UNCLASSIFIED - INTERNAL BATCH USE ONLY               *        
000800*----------------------------------------------------------------*        
000900* PURPOSE: NIGHTLY TRADE-RECONCILIATION BATCH.  READS THE        *        
001000*   BROKER (KITE) STATEMENT FILE AND THE PER-SYMBOL TRADE-LOG    *        
001100*   FILE, INDEPENDENTLY RECOMPUTES REALIZED P&L FROM THE TRADE   *        
001200*   LOG, COMPARES THE TWO SOURCES SYMBOL BY SYMBOL AND PRINTS    *        
001300*   THE PORTFOLIO REPORT.  WRITES THE PER-SYMBOL DELTA TABLE TO  *        
001400*   THE DELTAOUT SUMMARY FILE FOR THE SETTLEMENTS DESK.          *        
001500*----------------------------------------------------------------*        
001600* CHANGE LOG                                                     *        
001700*----------------------------------------------------------------*        
001800* 07-06-1987  SP   ORIGINAL PROGRAM.  BROKER-SUMMARIZER AND      *        
001900*                  TRADE-AGGREGATOR STEPS ONLY, NO DELTA REPORT. *        
002000* 07-20-1987  SP   ADDED PRINTED REPORT (RPTFILE), PORTFOLIO     *        
002100*                  SUMMARY AND TOP/BOTTOM PERFORMER SECTIONS.    *        
002200* 08-02-1987  SP   ADDED DELTA-RECONCILER STEP AND P&L COMPARISON*        
002300*                  SECTION ON REQUEST OF SETTLEMENTS DESK.       *        
002400* 08-15-1987  SP   ADDED P&L DISTRIBUTION AND BUY/SELL LISTING   *        
002500*                  SECTIONS.  REQ FROM D.MEHTA, OPERATIONS.      *        
002600* 02-11-1989  SP   CORRECTED AVG-PNL-PCT TO ARITHMETIC MEAN OF   *        
002700*                  RECORD PCT VALUES, NOT MEAN OF SYMBOL TOTALS. *        
002800* 05-19-1993  SP   TRADE ACTION TEST MADE CASE-INSENSITIVE PER   *        
002900*                  CHARTING VENDOR CHANGE (TKT 93-0447).         *        
003000* 09-08-1994  SP   DELTA-PCT NOW FLAGGED INF WHEN BROKER PNL IS  *        
003100*                  ZERO INSTEAD OF ABENDING ON DIVIDE BY ZERO.   *        
003200* 03-02-1999  RKM  Y2K REMEDIATION.  CENTURY WINDOWING ADDED TO  *        
003300*                  SYSTEM-DATE-AND-TIME, REPORT HEADING NOW      *        
003400*                  PRINTS 4-DIGIT YEAR.  TESTED AGAINST 00 AND   *        
003500*                  01 ROLLOVER DATES.  TKT 99-1102.              *        
003600* 11-30-2001  RKM  RAISED SYMBOL TABLE SIZE FROM 200 TO 500 -    *        
003700*                  NEW-LISTINGS VOLUME OUTGREW ORIGINAL TABLE.   *        
003800* 06-11-2003  AT   ADDED CONTROL TOTALS SECTION TO REPORT (REQ   *        
003900*                  2003-118, INTERNAL AUDIT).                    *        
004000* 04-22-2007  AT   DELTA TABLE RAISED TO 1000 ENTRIES TO COVER   *        
004100*                  FULL SYMBOL UNIVERSE ON HEAVY TRADING DAYS.   *        
004200* 04-14-2011  AT   DELTA-PCT ON DELTAOUT AND THE PRINTED DELTA   *        
004300*                  REPORT WAS BEING MOVED STRAIGHT FROM THE      *        
004400*                  ZONED WORKING FIELD WITH NO EDITING - DIGITS  *        
004500*                  CAME OUT GARBLED FOR EVERY NON-INF SYMBOL.    *        
004600*                  NOW EDITED THROUGH WR00-DELTA-PCT-EDIT FIRST  *        
004700*                  (TKT 2011-0092).                              *        
004800* 06-14-2019  RKM  WS00-SWAP-SW WAS NEVER PRIMED TO 'Y' BEFORE   *        
004900*                  THE PERFORM...UNTIL DRIVING EITHER BUBBLE     *        
005000*                  SORT, SO NEITHER THE BROKER TABLE NOR THE     *        
005100*                  DELTA TABLE EVER SORTED - THE UNTIL TEST      *        
005200*                  RUNS BEFORE THE FIRST PASS.  PRIMED IN 250    *        
005300*                  AND 430 (TKT 2019-0331).                      *        
005400*----------------------------------------------------------------*        
005500 IDENTIFICATION DIVISION.                                                 
005600*                                                                         
005700 PROGRAM-ID.    RECONCBL.                                                 
005800 AUTHOR.        SANDEEP PRAJAPATI.                                        
005900 INSTALLATION.  INVENTURE GROWTH AND SECURITIES LTD.                      
006000 DATE-WRITTEN.  07-06-1987.                                               
006100 DATE-COMPILED.                                                           
006200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
006300*                                                                         
006400 ENVIRONMENT DIVISION.                                                    
006500*                                                                         
006600 CONFIGURATION SECTION.                                                   
006700*                                                                         
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM.                                                  
007000*                                                                         
007100 INPUT-OUTPUT SECTION.                                                    
007200*                                                                         
007300 FILE-CONTROL.                                                            
007400*                                                                         
007500*    KITEIN - DAILY BROKER (KITE) STATEMENT EXTRACT, ONE RECORD           
007600*    PER SYMBOL HELD.  DROPPED NIGHTLY BY THE BROKERAGE INTERFACE         
007700*    JOB AHEAD OF THIS STEP.                                              
007800*                                                                         
007900     SELECT KITE-FILE   ASSIGN TO KITEIN                                  
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         ACCESS IS SEQUENTIAL                                             
008200         FILE STATUS  IS  WK00-KITE-STATUS.                               
008300*                                                                         
008400*    TRADEIN - PER-SYMBOL TRADE LOG, ONE RECORD PER BUY OR SELL           
008500*    TRANSACTION, USED TO INDEPENDENTLY RECOMPUTE REALIZED P&L.           
008600*                                                                         
008700     SELECT TRADE-FILE  ASSIGN TO TRADEIN                                 
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         ACCESS IS SEQUENTIAL                                             
009000         FILE STATUS  IS  WT00-TRADE-STATUS.                              
009100*                                                                         
009200*    DELTAOUT - COMMA-DELIMITED DELTA SUMMARY, ONE LINE PER UNION         
009300*    SYMBOL, PICKED UP BY THE SETTLEMENTS DESK'S OWN SPREADSHEET.         
009400*                                                                         
009500     SELECT DELTA-FILE  ASSIGN TO DELTAOUT                                
009600         ORGANIZATION IS LINE SEQUENTIAL                                  
009700         ACCESS IS SEQUENTIAL                                             
009800         FILE STATUS  IS  WD00-DELTA-STATUS.                              
009900*                                                                         
010000*    RPTFILE - THE PRINTED PORTFOLIO RECONCILIATION REPORT.               
010100*                                                                         
010200     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
010300         ORGANIZATION IS LINE SEQUENTIAL                                  
010400         ACCESS IS SEQUENTIAL                                             
010500         FILE STATUS  IS  WR00-RPT-STATUS.                                
010600*                                                                         
010700*----------------------------------------------------------------*        
010800 DATA DIVISION.                                                           
010900*----------------------------------------------------------------*        
011000 FILE SECTION.                                                            
011100*                                                                         
011200 FD  KITE-FILE RECORDING MODE F.                                          
011300     COPY KITESTMT.                                                       
011400*                                                                         
011500 FD  TRADE-FILE RECORDING MODE F.                                         
011600     COPY TVTRADE.                                                        
011700*                                                                         
011800 FD  DELTA-FILE RECORDING MODE F.                                         
011900     COPY DELTAOUT.                                                       
012000*                                                                         
012100 FD  REPORT-FILE RECORDING MODE F.                                        
012200 01  RPT-OUT-REC                    PIC X(132).                           
012300*                                                                         
012400*----------------------------------------------------------------*        
012500 WORKING-STORAGE SECTION.                                                 
012600*----------------------------------------------------------------*        
012700*    SYSTEM DATE/TIME, WITH Y2K CENTURY WINDOW (SEE 03-02-1999)  *        
012800*----------------------------------------------------------------*        
012900 01  SYSTEM-DATE-AND-TIME.                                                
013000     05  WS-CURRENT-DATE.                                                 
013100         10  WS-CURR-YY              PIC 9(02).                           
013200         10  WS-CURR-MM              PIC 9(02).                           
013300         10  WS-CURR-DD              PIC 9(02).                           
013400     05  WS-CURRENT-TIME.                                                 
013500         10  WS-CURR-HH              PIC 9(02).                           
013600         10  WS-CURR-MIN             PIC 9(02).                           
013700         10  WS-CURR-SS              PIC 9(02).                           
013800         10  WS-CURR-HS              PIC 9(02).                           
013900     05  FILLER                      PIC X(01).                           
014000*                                                                         
014100 01  WS-CENTURY-FIELDS.                                                   
014200     05  WS-CURR-CC                  PIC 9(02) VALUE ZERO.                
014300     05  FILLER                      PIC X(03).                           
014400*                                                                         
014500*----------------------------------------------------------------*        
014600*    FILE STATUS AND END-OF-FILE SWITCHES                        *        
014700*----------------------------------------------------------------*        
014800 01  WK00-KITE-STATUS                PIC X(02) VALUE SPACES.              
014900 01  WK00-KITE-SWITCHES.                                                  
015000     05  WK00-KITE-EOF-SW            PIC X(01) VALUE 'N'.                 
015100     05  FILLER                      PIC X(01).                           
015200         88  WK00-KITE-EOF                      VALUE 'Y'.                
015300 77  WK00-KITE-READ-COUNT            PIC S9(7) COMP VALUE ZERO.           
015400*                                                                         
015500 01  WT00-TRADE-STATUS               PIC X(02) VALUE SPACES.              
015600 01  WT00-TRADE-SWITCHES.                                                 
015700     05  WT00-TRADE-EOF-SW           PIC X(01) VALUE 'N'.                 
015800         88  WT00-TRADE-EOF                     VALUE 'Y'.                
015900     05  WT00-FIRST-RECORD-SW        PIC X(01) VALUE 'Y'.                 
016000     05  FILLER                      PIC X(01).                           
016100         88  WT00-FIRST-RECORD                  VALUE 'Y'.                
016200 77  WT00-TRADE-READ-COUNT           PIC S9(7) COMP VALUE ZERO.           
016300 01  WT00-PRIOR-SYMBOL               PIC X(12) VALUE SPACES.              
016400 01  WT00-CURRENT-BUY-VALUE          PIC S9(9)V99 VALUE ZERO.             
016500 01  WT00-CURRENT-SELL-VALUE         PIC S9(9)V99 VALUE ZERO.             
016600 01  WT00-TRANS-VALUE                PIC S9(9)V99 VALUE ZERO.             
016700*                                                                         
016800 01  WD00-DELTA-STATUS               PIC X(02) VALUE SPACES.              
016900 01  WR00-RPT-STATUS                 PIC X(02) VALUE SPACES.              
017000*                                                                         
017100 01  WS00-ERROR-FIELD-NAME           PIC X(24) VALUE SPACES.              
017200*                                                                         
017300*----------------------------------------------------------------*        
017400*    BROKER-SUMMARIZER WORK AREAS (UNIT: BROKER-SUMMARIZER)      *        
017500*----------------------------------------------------------------*        
017600 01  WB00-BROKER-TABLE.                                                   
017700     05  WB00-BROKER-ENTRY OCCURS 500 TIMES                               
017800                            INDEXED BY WB00-BX.                           
017900         10  WB00-SYMBOL             PIC X(12).                           
018000         10  WB00-ISIN               PIC X(12).                           
018100         10  WB00-QUANTITY           PIC S9(7).                           
018200         10  WB00-BUY-VALUE          PIC S9(9)V99.                        
018300         10  WB00-SELL-VALUE         PIC S9(9)V99.                        
018400         10  WB00-REALIZED-PNL       PIC S9(9)V99.                        
018500         10  WB00-REALIZED-PNL-PCT   PIC S9(3)V99.                        
018600         10  FILLER                  PIC X(04).                           
018700 77  WB00-BROKER-COUNT               PIC S9(4) COMP VALUE ZERO.           
018800*                                                                         
018900 01  WB00-PORTFOLIO-TOTALS.                                               
019000     05  WB00-TOTAL-PNL              PIC S9(11)V99 VALUE ZERO.            
019100     05  WB00-TOTAL-BUY-VALUE        PIC S9(11)V99 VALUE ZERO.            
019200     05  WB00-TOTAL-SELL-VALUE       PIC S9(11)V99 VALUE ZERO.            
019300     05  WB00-SUM-PNL-PCT            PIC S9(7)V99 VALUE ZERO.             
019400     05  WB00-AVG-PNL-PCT            PIC S9(3)V99 VALUE ZERO.             
019500     05  FILLER                      PIC X(01).                           
019600*                                                                         
019700 01  WB00-TOP5-COUNT                 PIC S9(4) COMP VALUE ZERO.           
019800 01  WB00-BOT5-COUNT                 PIC S9(4) COMP VALUE ZERO.           
019900*                                                                         
020000*----------------------------------------------------------------*        
020100*    TRADE-AGGREGATOR WORK AREAS (UNIT: TRADE-AGGREGATOR)        *        
020200*----------------------------------------------------------------*        
020300 01  WT00-TRADE-TABLE.                                                    
020400     05  WT00-TRADE-ENTRY OCCURS 500 TIMES                                
020500                           INDEXED BY WT00-TX.                            
020600         10  WT00-TR-SYMBOL              PIC X(12).                       
020700         10  WT00-TR-BUY-VALUE           PIC S9(9)V99.                    
020800         10  WT00-TR-SELL-VALUE          PIC S9(9)V99.                    
020900         10  WT00-TR-REALIZED-PNL        PIC S9(9)V99.                    
021000         10  WT00-TR-REALIZED-PNL-PCT    PIC S9(3)V99.                    
021100         10  FILLER                  PIC X(04).                           
021200 77  WT00-TRADE-COUNT                PIC S9(4) COMP VALUE ZERO.           
021300*                                                                         
021400 01  WT00-PORTFOLIO-TOTALS.                                               
021500     05  WT00-TOTAL-PNL              PIC S9(11)V99 VALUE ZERO.            
021600     05  WT00-TOTAL-BUY-VALUE        PIC S9(11)V99 VALUE ZERO.            
021700     05  WT00-TOTAL-SELL-VALUE       PIC S9(11)V99 VALUE ZERO.            
021800     05  WT00-SUM-PNL-PCT            PIC S9(7)V99 VALUE ZERO.             
021900     05  WT00-AVG-PNL-PCT            PIC S9(3)V99 VALUE ZERO.             
022000     05  FILLER                      PIC X(01).                           
022100*                                                                         
022200*----------------------------------------------------------------*        
022300*    DELTA-RECONCILER / SUMMARY EXPORT WORK AREAS                *        
022400*----------------------------------------------------------------*        
022500 01  WD00-DELTA-TABLE.                                                    
022600     05  WD00-DELTA-ENTRY OCCURS 1000 TIMES                               
022700                           INDEXED BY WD00-DX.                            
022800         10  WD00-DL-SYMBOL          PIC X(12).                           
022900         10  WD00-DL-KITE-PNL        PIC S9(9)V99.                        
023000         10  WD00-DL-TV-PNL          PIC S9(9)V99.                        
023100         10  WD00-DL-DELTA           PIC S9(9)V99.                        
023200         10  WD00-DL-ABS-DELTA       PIC S9(9)V99.                        
023300         10  WD00-DL-DELTA-PCT       PIC S9(5)V99.                        
023400         10  WD00-DL-INF-SW          PIC X(01).                           
023500             88  WD00-DL-IS-INFINITE          VALUE 'Y'.                  
023600         10  FILLER                  PIC X(04).                           
023700 77  WD00-DELTA-COUNT                PIC S9(4) COMP VALUE ZERO.           
023800*                                                                         
023900*----------------------------------------------------------------*        
024000*    GENERAL SUBSCRIPTS AND SORT WORK (ALL COMP)                 *        
024100*----------------------------------------------------------------*        
024200 01  WS00-SORT-WORK.                                                      
024300     05  WS00-SUB-1                  PIC S9(4) COMP VALUE ZERO.           
024400     05  WS00-SUB-2                  PIC S9(4) COMP VALUE ZERO.           
024500     05  WS00-LIMIT                  PIC S9(4) COMP VALUE ZERO.           
024600     05  WS00-SWAP-SW                PIC X(01) VALUE 'N'.                 
024700         88  WS00-SWAP-OCCURRED               VALUE 'Y'.                  
024800     05  FILLER                      PIC X(01).                           
024900*                                                                         
025000 01  WS00-SWAP-BROKER.                                                    
025100     05  WS00-SW-SYMBOL              PIC X(12).                           
025200     05  WS00-SW-ISIN                PIC X(12).                           
025300     05  WS00-SW-QUANTITY            PIC S9(7).                           
025400     05  WS00-SW-BUY-VALUE           PIC S9(9)V99.                        
025500     05  WS00-SW-SELL-VALUE          PIC S9(9)V99.                        
025600     05  WS00-SW-REALIZED-PNL        PIC S9(9)V99.                        
025700     05  WS00-SW-REALIZED-PNL-PCT    PIC S9(3)V99.                        
025800     05  FILLER                      PIC X(01).                           
025900*                                                                         
026000 01  WS00-SWAP-DELTA.                                                     
026100     05  WS00-SD-SYMBOL              PIC X(12).                           
026200     05  WS00-SD-KITE-PNL            PIC S9(9)V99.                        
026300     05  WS00-SD-TV-PNL              PIC S9(9)V99.                        
026400     05  WS00-SD-DELTA               PIC S9(9)V99.                        
026500     05  WS00-SD-ABS-DELTA           PIC S9(9)V99.                        
026600     05  WS00-SD-DELTA-PCT           PIC S9(5)V99.                        
026700     05  WS00-SD-INF-SW              PIC X(01).                           
026800     05  FILLER                      PIC X(01).                           
026900*                                                                         
027000 01  WS00-FOUND-SW                   PIC X(01) VALUE 'N'.                 
027100     88  WS00-SYMBOL-FOUND                     VALUE 'Y'.                 
027200 77  WS00-FOUND-INDEX                PIC S9(4) COMP VALUE ZERO.           
027300*                                                                         
027400*----------------------------------------------------------------*        
027500*    ANALYTICS/REPORT BUILDER WORK AREAS                         *        
027600*----------------------------------------------------------------*        
027700 01  WA00-PROFIT-SUM                 PIC S9(11)V99 VALUE ZERO.            
027800 01  WA00-LOSS-SUM                   PIC S9(11)V99 VALUE ZERO.            
027900 01  WA00-COMBINED-SUM               PIC S9(11)V99 VALUE ZERO.            
028000 01  WA00-PROFIT-PCT                 PIC S9(3)V99 VALUE ZERO.             
028100 01  WA00-LOSS-PCT                   PIC S9(3)V99 VALUE ZERO.             
028200 01  WA00-GRAND-BUY-VALUE            PIC S9(11)V99 VALUE ZERO.            
028300 01  WA00-GRAND-SELL-VALUE           PIC S9(11)V99 VALUE ZERO.            
028400*                                                                         
028500 77  WR00-PAGE-NUMBER                PIC S9(4) COMP VALUE ZERO.           
028600*                                                                         
028700*----------------------------------------------------------------*        
028800*    DELTA-PCT EDIT WORK FIELD.  NON-INF DELTA-PCT MUST BE       *        
028900*    EDITED HERE FIRST (TKT 2011-0092) - SEE 442/552 BELOW.      *        
029000*----------------------------------------------------------------*        
029100 01  WR00-DELTA-PCT-EDIT             PIC -(5)9.99.                        
029200*                                                                         
029300*----------------------------------------------------------------*        
029400*    REPORT LINE LAYOUTS (HEADING, ONE REDEFINES PER SECTION)    *        
029500*----------------------------------------------------------------*        
029600     COPY RPTLINES.                                                       
029700*                                                                         
029800*----------------------------------------------------------------*        
029900 PROCEDURE DIVISION.                                                      
030000*----------------------------------------------------------------*        
030100*----------------------------------------------------------------*        
030200*    JOB CONTROL PARAGRAPH.  RUNS THE FOUR UNITS IN SEQUENCE -            
030300*    BROKER-SUMMARIZER, TRADE-AGGREGATOR, DELTA-RECONCILER, THEN          
030400*    ANALYTICS/REPORT BUILDER - AND CLOSES DOWN.  NO RESTART LOGIC;       
030500*    A BAD RUN IS RERUN FROM THE TOP AFTER THE SOURCE FILES ARE           
030600*    CORRECTED.                                                           
030700*----------------------------------------------------------------*        
030800 000-MAIN-CONTROL.                                                        
030900*                                                                         
031000     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
031100     ACCEPT WS-CURRENT-TIME FROM TIME.                                    
031200     PERFORM 010-SET-CENTURY-WINDOW.                                      
031300*                                                                         
031400     DISPLAY '*************************************************'.         
031500     DISPLAY '  RECONCBL - TRADE RECONCILIATION BATCH STARTED  '.         
031600     DISPLAY '*************************************************'.         
031700*                                                                         
031800     PERFORM 100-OPEN-FILES.                                              
031900     PERFORM 200-BROKER-SUMMARIZER THRU 200-EXIT.                         
032000     PERFORM 300-TRADE-AGGREGATOR  THRU 300-EXIT.                         
032100     PERFORM 400-DELTA-RECONCILER  THRU 400-EXIT.                         
032200     PERFORM 500-ANALYTICS-REPORT  THRU 500-EXIT.                         
032300     PERFORM 900-CLOSE-FILES.                                             
032400*                                                                         
032500     DISPLAY '*************************************************'.         
032600     DISPLAY '  RECONCBL - TRADE RECONCILIATION BATCH ENDED    '.         
032700     DISPLAY '*************************************************'.         
032800*                                                                         
032900     STOP RUN.                                                            
033000*                                                                         
033100 010-SET-CENTURY-WINDOW.                                                  
033200*                                                                         
033300*    CLASSIC Y2K WINDOWING RULE - YY LESS THAN 50 IS 20XX,                
033400*    OTHERWISE 19XX.  SEE CHANGE LOG 03-02-1999.                          
033500*                                                                         
033600     IF  WS-CURR-YY < 50                                                  
033700         MOVE 20 TO WS-CURR-CC                                            
033800     ELSE                                                                 
033900         MOVE 19 TO WS-CURR-CC                                            
034000     END-IF.                                                              
034100*                                                                         
034200*    BOTH INPUT FILES AND BOTH OUTPUT FILES ARE OPENED TOGETHER           
034300*    UP FRONT - NONE OF THE FOUR UNITS BELOW OPEN OR CLOSE                
034400*    ANYTHING THEMSELVES.                                                 
034500*                                                                         
034600 100-OPEN-FILES.                                                          
034700*                                                                         
034800     OPEN INPUT  KITE-FILE.                                               
034900     OPEN INPUT  TRADE-FILE.                                              
035000     OPEN OUTPUT DELTA-FILE.                                              
035100     OPEN OUTPUT REPORT-FILE.                                             
035200*                                                                         
035300*----------------------------------------------------------------*        
035400*    UNIT: BROKER-SUMMARIZER                                     *        
035500*----------------------------------------------------------------*        
035600*----------------------------------------------------------------*        
035700*    UNIT: BROKER-SUMMARIZER                                     *        
035800*    READS KITEIN COMPLETE, VALIDATES EACH RECORD (BR-1), BUILDS *        
035900*    AND SORTS THE BROKER TABLE BY REALIZED-PNL DESCENDING.      *        
036000*----------------------------------------------------------------*        
036100 200-BROKER-SUMMARIZER.                                                   
036200*                                                                         
036300     PERFORM 210-READ-KITE-RECORD.                                        
036400     PERFORM 215-PROCESS-KITE-RECORD                                      
036500         UNTIL WK00-KITE-EOF.                                             
036600     PERFORM 250-RANK-TOP-BOTTOM-PERFORMERS.                              
036700*                                                                         
036800*    COMMON EXIT FOR THE BROKER-SUMMARIZER UNIT.                          
036900 200-EXIT.                                                                
037000     EXIT.                                                                
037100*                                                                         
037200*    ONE RAW READ OF THE BROKER FILE, PLUS THE READ-COUNT BUMP            
037300*    THAT FEEDS THE CONTROL TOTALS AT 580.  CALLED BOTH TO PRIME          
037400*    THE LOOP AND AGAIN AT THE BOTTOM OF EACH PASS.                       
037500*                                                                         
037600 210-READ-KITE-RECORD.                                                    
037700*                                                                         
037800     READ KITE-FILE                                                       
037900         AT END MOVE 'Y' TO WK00-KITE-EOF-SW                              
038000     END-READ.                                                            
038100*                                                                         
038200     IF NOT WK00-KITE-EOF                                                 
038300         ADD 1 TO WK00-KITE-READ-COUNT                                    
038400     END-IF.                                                              
038500*                                                                         
038600 215-PROCESS-KITE-RECORD.                                                 
038700*                                                                         
038800     PERFORM 220-VALIDATE-KITE-RECORD.                                    
038900     PERFORM 230-ACCUMULATE-KITE-TOTALS.                                  
039000     PERFORM 240-STORE-KITE-TABLE-ENTRY.                                  
039100     PERFORM 210-READ-KITE-RECORD.                                        
039200*                                                                         
039300*    BR-1 - EACH OF THE SEVEN REQUIRED FIELDS MUST BE PRESENT.            
039400*    A FIELD LEFT ALL SPACES ON THE INCOMING LINE IS TREATED AS           
039500*    MISSING AND ABORTS THE RUN.                                          
039600*                                                                         
039700 220-VALIDATE-KITE-RECORD.                                                
039800*                                                                         
039900     IF  KSX-SYMBOL = SPACES                                              
040000         MOVE 'SYMBOL'              TO WS00-ERROR-FIELD-NAME              
040100         GO TO 999-ABEND-MISSING-FIELD                                    
040200     END-IF.                                                              
040300     IF  KSX-ISIN = SPACES                                                
040400         MOVE 'ISIN'                TO WS00-ERROR-FIELD-NAME              
040500         GO TO 999-ABEND-MISSING-FIELD                                    
040600     END-IF.                                                              
040700     IF  KSX-QUANTITY = SPACES                                            
040800         MOVE 'QUANTITY'            TO WS00-ERROR-FIELD-NAME              
040900         GO TO 999-ABEND-MISSING-FIELD                                    
041000     END-IF.                                                              
041100     IF  KSX-BUY-VALUE = SPACES                                           
041200         MOVE 'BUY-VALUE'           TO WS00-ERROR-FIELD-NAME              
041300         GO TO 999-ABEND-MISSING-FIELD                                    
041400     END-IF.                                                              
041500     IF  KSX-SELL-VALUE = SPACES                                          
041600         MOVE 'SELL-VALUE'          TO WS00-ERROR-FIELD-NAME              
041700         GO TO 999-ABEND-MISSING-FIELD                                    
041800     END-IF.                                                              
041900     IF  KSX-REALIZED-PNL = SPACES                                        
042000         MOVE 'REALIZED-PNL'        TO WS00-ERROR-FIELD-NAME              
042100         GO TO 999-ABEND-MISSING-FIELD                                    
042200     END-IF.                                                              
042300     IF  KSX-REALIZED-PNL-PCT = SPACES                                    
042400         MOVE 'REALIZED-PNL-PCT'    TO WS00-ERROR-FIELD-NAME              
042500         GO TO 999-ABEND-MISSING-FIELD                                    
042600     END-IF.                                                              
042700*                                                                         
042800*    BR-2 - PORTFOLIO TOTALS ARE STRAIGHT SUMS; AVG-PNL-PCT IS            
042900*    THE MEAN OF THE PER-RECORD REALIZED-PNL-PCT VALUES.                  
043000*                                                                         
043100 230-ACCUMULATE-KITE-TOTALS.                                              
043200*                                                                         
043300     ADD KS-REALIZED-PNL     TO WB00-TOTAL-PNL.                           
043400     ADD KS-BUY-VALUE        TO WB00-TOTAL-BUY-VALUE.                     
043500     ADD KS-SELL-VALUE       TO WB00-TOTAL-SELL-VALUE.                    
043600     ADD KS-REALIZED-PNL-PCT TO WB00-SUM-PNL-PCT.                         
043700*                                                                         
043800*    APPENDS THE VALIDATED STATEMENT RECORD TO THE BROKER TABLE           
043900*    AND ROLLS THE RUNNING AVERAGE OF REALIZED-PNL-PCT AS EACH            
044000*    ENTRY GOES IN, SO THE AVERAGE IS ALREADY CURRENT BY THE TIME         
044100*    250 SORTS THE TABLE.                                                 
044200*                                                                         
044300 240-STORE-KITE-TABLE-ENTRY.                                              
044400*                                                                         
044500     ADD 1 TO WB00-BROKER-COUNT.                                          
044600     SET WB00-BX TO WB00-BROKER-COUNT.                                    
044700     MOVE KS-SYMBOL             TO WB00-SYMBOL (WB00-BX).                 
044800     MOVE KS-ISIN               TO WB00-ISIN (WB00-BX).                   
044900     MOVE KS-QUANTITY           TO WB00-QUANTITY (WB00-BX).               
045000     MOVE KS-BUY-VALUE          TO WB00-BUY-VALUE (WB00-BX).              
045100     MOVE KS-SELL-VALUE         TO WB00-SELL-VALUE (WB00-BX).             
045200     MOVE KS-REALIZED-PNL       TO WB00-REALIZED-PNL (WB00-BX).           
045300     MOVE KS-REALIZED-PNL-PCT   TO WB00-REALIZED-PNL-PCT                  
045400                                    (WB00-BX).                            
045500*                                                                         
045600     IF  WB00-BROKER-COUNT > 0                                            
045700         COMPUTE WB00-AVG-PNL-PCT ROUNDED =                               
045800             WB00-SUM-PNL-PCT / WB00-BROKER-COUNT                         
045900     END-IF.                                                              
046000*                                                                         
046100*    BR-3 - RANK THE BROKER TABLE BY REALIZED-PNL DESCENDING.             
046200*    THE TABLE IS SORTED IN PLACE (BUBBLE SORT - NO SORT VERB             
046300*    IN USE ON THIS SHOP'S BATCH JOBS).  TOP-5 = FIRST FIVE               
046400*    ENTRIES AFTER THE SORT, BOTTOM-5 = LAST FIVE.                        
046500*                                                                         
046600 250-RANK-TOP-BOTTOM-PERFORMERS.                                          
046700*                                                                         
046800     IF  WB00-BROKER-COUNT > 1                                            
046900         MOVE WB00-BROKER-COUNT TO WS00-LIMIT                             
047000         MOVE 'Y' TO WS00-SWAP-SW                                         
047100*                                                                         
047200*    PERFORM ... UNTIL TESTS BEFORE THE FIRST PASS, SO THE SWAP           
047300*    SWITCH IS PRIMED TO 'Y' HERE - OTHERWISE A TABLE OF MORE             
047400*    THAN ONE ENTRY WOULD NEVER GET ITS FIRST PASS (TKT 2019-0331).       
047500         PERFORM 252-BROKER-SORT-PASS                                     
047600             UNTIL WS00-LIMIT = 1 OR NOT WS00-SWAP-OCCURRED               
047700     END-IF.                                                              
047800*                                                                         
047900     IF  WB00-BROKER-COUNT < 5                                            
048000         MOVE WB00-BROKER-COUNT TO WB00-TOP5-COUNT                        
048100         MOVE WB00-BROKER-COUNT TO WB00-BOT5-COUNT                        
048200     ELSE                                                                 
048300         MOVE 5 TO WB00-TOP5-COUNT                                        
048400         MOVE 5 TO WB00-BOT5-COUNT                                        
048500     END-IF.                                                              
048600*                                                                         
048700*    ONE BUBBLE PASS OVER THE UNSORTED PORTION OF THE BROKER              
048800*    TABLE.  WS00-LIMIT SHRINKS BY ONE EACH TIME THIS RUNS.               
048900*                                                                         
049000 252-BROKER-SORT-PASS.                                                    
049100*                                                                         
049200     MOVE 'N' TO WS00-SWAP-SW.                                            
049300     MOVE 1   TO WS00-SUB-1.                                              
049400     PERFORM 254-BROKER-SORT-COMPARE                                      
049500         VARYING WS00-SUB-1 FROM 1 BY 1                                   
049600             UNTIL WS00-SUB-1 >= WS00-LIMIT.                              
049700     SUBTRACT 1 FROM WS00-LIMIT.                                          
049800*                                                                         
049900*    COMPARES TWO ADJACENT ENTRIES; A LOWER-PNL ENTRY AHEAD OF A          
050000*    HIGHER ONE TRIGGERS A SWAP.                                          
050100*                                                                         
050200 254-BROKER-SORT-COMPARE.                                                 
050300*                                                                         
050400     SET WB00-BX TO WS00-SUB-1.                                           
050500     COMPUTE WS00-SUB-2 = WS00-SUB-1 + 1.                                 
050600*                                                                         
050700     IF  WB00-REALIZED-PNL (WS00-SUB-1) <                                 
050800         WB00-REALIZED-PNL (WS00-SUB-2)                                   
050900         PERFORM 256-BROKER-SORT-SWAP                                     
051000         MOVE 'Y' TO WS00-SWAP-SW                                         
051100     END-IF.                                                              
051200*                                                                         
051300*    THREE-WAY SHUFFLE THROUGH WS00-SWAP-BROKER - ENTRY 1 TO THE          
051400*    HOLD AREA, ENTRY 2 DOWN TO ENTRY 1'S SLOT, HOLD AREA UP TO           
051500*    ENTRY 2'S SLOT.  FIELD BY FIELD, NO GROUP MOVE, SINCE THE            
051600*    TWO TABLE ENTRIES ARE NOT ADJACENT IN STORAGE ACROSS AN              
051700*    OCCURS BOUNDARY THAT GROUP-MOVES SAFELY.                             
051800*                                                                         
051900 256-BROKER-SORT-SWAP.                                                    
052000*                                                                         
052100     MOVE WB00-SYMBOL           (WS00-SUB-1) TO WS00-SW-SYMBOL.           
052200     MOVE WB00-ISIN             (WS00-SUB-1) TO WS00-SW-ISIN.             
052300     MOVE WB00-QUANTITY         (WS00-SUB-1) TO WS00-SW-QUANTITY.         
052400     MOVE WB00-BUY-VALUE        (WS00-SUB-1) TO WS00-SW-BUY-VALUE.        
052500     MOVE WB00-SELL-VALUE       (WS00-SUB-1)                              
052600                                  TO WS00-SW-SELL-VALUE.                  
052700     MOVE WB00-REALIZED-PNL     (WS00-SUB-1)                              
052800                                  TO WS00-SW-REALIZED-PNL.                
052900     MOVE WB00-REALIZED-PNL-PCT (WS00-SUB-1)                              
053000                                  TO WS00-SW-REALIZED-PNL-PCT.            
053100*                                                                         
053200     MOVE WB00-SYMBOL           (WS00-SUB-2)                              
053300                                  TO WB00-SYMBOL (WS00-SUB-1).            
053400     MOVE WB00-ISIN             (WS00-SUB-2)                              
053500                                  TO WB00-ISIN (WS00-SUB-1).              
053600     MOVE WB00-QUANTITY         (WS00-SUB-2)                              
053700                                  TO WB00-QUANTITY (WS00-SUB-1).          
053800     MOVE WB00-BUY-VALUE        (WS00-SUB-2)                              
053900                                  TO WB00-BUY-VALUE (WS00-SUB-1).         
054000     MOVE WB00-SELL-VALUE       (WS00-SUB-2)                              
054100                                  TO WB00-SELL-VALUE (WS00-SUB-1).        
054200     MOVE WB00-REALIZED-PNL     (WS00-SUB-2)                              
054300                                  TO WB00-REALIZED-PNL                    
054400                                     (WS00-SUB-1).                        
054500     MOVE WB00-REALIZED-PNL-PCT (WS00-SUB-2)                              
054600                                  TO WB00-REALIZED-PNL-PCT                
054700                                     (WS00-SUB-1).                        
054800*                                                                         
054900     MOVE WS00-SW-SYMBOL         TO WB00-SYMBOL (WS00-SUB-2).             
055000     MOVE WS00-SW-ISIN           TO WB00-ISIN (WS00-SUB-2).               
055100     MOVE WS00-SW-QUANTITY       TO WB00-QUANTITY (WS00-SUB-2).           
055200     MOVE WS00-SW-BUY-VALUE      TO WB00-BUY-VALUE (WS00-SUB-2).          
055300     MOVE WS00-SW-SELL-VALUE     TO WB00-SELL-VALUE (WS00-SUB-2).         
055400     MOVE WS00-SW-REALIZED-PNL   TO WB00-REALIZED-PNL                     
055500                                    (WS00-SUB-2).                         
055600     MOVE WS00-SW-REALIZED-PNL-PCT                                        
055700                              TO WB00-REALIZED-PNL-PCT                    
055800                                 (WS00-SUB-2).                            
055900*                                                                         
056000*----------------------------------------------------------------*        
056100*    UNIT: TRADE-AGGREGATOR                                      *        
056200*----------------------------------------------------------------*        
056300*----------------------------------------------------------------*        
056400*    UNIT: TRADE-AGGREGATOR                                      *        
056500*    READS TRADEIN COMPLETE AND BUILDS THE TRADE TABLE, ONE      *        
056600*    ENTRY PER SYMBOL, USED LATER TO CROSS-CHECK THE BROKER      *        
056700*    STATEMENT'S REALIZED-PNL FIGURE (BR-4).                     *        
056800*----------------------------------------------------------------*        
056900 300-TRADE-AGGREGATOR.                                                    
057000*                                                                         
057100     PERFORM 310-READ-TRADE-RECORD.                                       
057200     PERFORM 315-PROCESS-TRADE-RECORD                                     
057300         UNTIL WT00-TRADE-EOF.                                            
057400*                                                                         
057500     IF  NOT WT00-FIRST-RECORD                                            
057600         PERFORM 340-COMPUTE-SYMBOL-PNL                                   
057700     END-IF.                                                              
057800*                                                                         
057900     PERFORM 350-COMPUTE-PORTFOLIO-TOTALS.                                
058000*                                                                         
058100*    COMMON EXIT FOR THE TRADE-AGGREGATOR UNIT.                           
058200 300-EXIT.                                                                
058300     EXIT.                                                                
058400*                                                                         
058500*    SAME SHAPE AS 210-READ-KITE-RECORD, ON THE TRADE-LOG SIDE.           
058600*                                                                         
058700 310-READ-TRADE-RECORD.                                                   
058800*                                                                         
058900     READ TRADE-FILE                                                      
059000         AT END MOVE 'Y' TO WT00-TRADE-EOF-SW                             
059100     END-READ.                                                            
059200*                                                                         
059300     IF NOT WT00-TRADE-EOF                                                
059400         ADD 1 TO WT00-TRADE-READ-COUNT                                   
059500     END-IF.                                                              
059600*                                                                         
059700*    BR-5/BR-6/BR-7 - TRANSACTIONS ARE GROUPED (CONTROL BROKEN)           
059800*    ON TV-SYMBOL.  WHEN THE SYMBOL CHANGES, THE PRIOR SYMBOL'S           
059900*    REALIZED P&L IS COMPUTED AND STORED BEFORE STARTING THE NEW          
060000*    SYMBOL'S ACCUMULATORS.                                               
060100*                                                                         
060200 315-PROCESS-TRADE-RECORD.                                                
060300*                                                                         
060400     IF  WT00-FIRST-RECORD                                                
060500         MOVE 'N' TO WT00-FIRST-RECORD-SW                                 
060600         MOVE TV-SYMBOL TO WT00-PRIOR-SYMBOL                              
060700     ELSE                                                                 
060800         IF  TV-SYMBOL NOT = WT00-PRIOR-SYMBOL                            
060900             PERFORM 340-COMPUTE-SYMBOL-PNL                               
061000             MOVE TV-SYMBOL TO WT00-PRIOR-SYMBOL                          
061100             MOVE ZERO TO WT00-CURRENT-BUY-VALUE                          
061200             MOVE ZERO TO WT00-CURRENT-SELL-VALUE                         
061300         END-IF                                                           
061400     END-IF.                                                              
061500*                                                                         
061600     PERFORM 320-CLASSIFY-TRADE-ACTION.                                   
061700     PERFORM 310-READ-TRADE-RECORD.                                       
061800*                                                                         
061900*    BR-4 - ACTION IS COMPARED CASE-INSENSITIVELY VIA THE 88              
062000*    LEVELS IN TVTRADE.CPY.  ANY OTHER VALUE CONTRIBUTES TO               
062100*    NEITHER SIDE.                                                        
062200*                                                                         
062300 320-CLASSIFY-TRADE-ACTION.                                               
062400*                                                                         
062500     COMPUTE WT00-TRANS-VALUE = TV-QUANTITY * TV-PRICE.                   
062600     PERFORM 330-ACCUMULATE-TRADE-VALUE.                                  
062700*                                                                         
062800*    BR-5 - BUY TRANSACTIONS ACCUMULATE INTO CURRENT-BUY-VALUE,           
062900*    SELL TRANSACTIONS INTO CURRENT-SELL-VALUE, FOR THE SYMBOL            
063000*    NOW IN CONTROL.                                                      
063100*                                                                         
063200 330-ACCUMULATE-TRADE-VALUE.                                              
063300*                                                                         
063400     IF  TV-IS-BUY                                                        
063500         ADD WT00-TRANS-VALUE TO WT00-CURRENT-BUY-VALUE                   
063600     ELSE                                                                 
063700         IF  TV-IS-SELL                                                   
063800             ADD WT00-TRANS-VALUE TO WT00-CURRENT-SELL-VALUE              
063900         END-IF                                                           
064000     END-IF.                                                              
064100*                                                                         
064200*    BR-6/BR-7 - REALIZED-PNL = SELL-VALUE - BUY-VALUE.                   
064300*    REALIZED-PNL-PCT = 100 * REALIZED-PNL / BUY-VALUE WHEN               
064400*    BUY-VALUE IS POSITIVE, ELSE ZERO.                                    
064500*                                                                         
064600 340-COMPUTE-SYMBOL-PNL.                                                  
064700*                                                                         
064800     ADD 1 TO WT00-TRADE-COUNT.                                           
064900     SET WT00-TX TO WT00-TRADE-COUNT.                                     
065000*                                                                         
065100     MOVE WT00-PRIOR-SYMBOL       TO WT00-TR-SYMBOL (WT00-TX).            
065200     MOVE WT00-CURRENT-BUY-VALUE  TO WT00-TR-BUY-VALUE (WT00-TX).         
065300     MOVE WT00-CURRENT-SELL-VALUE TO WT00-TR-SELL-VALUE (WT00-TX).        
065400*                                                                         
065500     COMPUTE WT00-TR-REALIZED-PNL (WT00-TX) =                             
065600         WT00-CURRENT-SELL-VALUE - WT00-CURRENT-BUY-VALUE.                
065700*                                                                         
065800     IF  WT00-CURRENT-BUY-VALUE > 0                                       
065900         COMPUTE WT00-TR-REALIZED-PNL-PCT (WT00-TX) ROUNDED =             
066000             100 * WT00-TR-REALIZED-PNL (WT00-TX) /                       
066100             WT00-CURRENT-BUY-VALUE                                       
066200     ELSE                                                                 
066300         MOVE ZERO TO WT00-TR-REALIZED-PNL-PCT (WT00-TX)                  
066400     END-IF.                                                              
066500*                                                                         
066600*    PORTFOLIO TOTALS - STRAIGHT SUMS PLUS ARITHMETIC MEAN OF             
066700*    THE PER-SYMBOL REALIZED-PNL-PCT VALUES.                              
066800*                                                                         
066900 350-COMPUTE-PORTFOLIO-TOTALS.                                            
067000*                                                                         
067100     MOVE ZERO TO WT00-SUM-PNL-PCT.                                       
067200     IF  WT00-TRADE-COUNT > 0                                             
067300         PERFORM 355-ADD-SYMBOL-TO-TOTALS                                 
067400             VARYING WT00-TX FROM 1 BY 1                                  
067500                 UNTIL WT00-TX > WT00-TRADE-COUNT                         
067600         COMPUTE WT00-AVG-PNL-PCT ROUNDED =                               
067700             WT00-SUM-PNL-PCT / WT00-TRADE-COUNT                          
067800     END-IF.                                                              
067900*                                                                         
068000 355-ADD-SYMBOL-TO-TOTALS.                                                
068100*                                                                         
068200     ADD WT00-TR-REALIZED-PNL (WT00-TX)  TO WT00-TOTAL-PNL.               
068300     ADD WT00-TR-BUY-VALUE (WT00-TX)     TO WT00-TOTAL-BUY-VALUE.         
068400     ADD WT00-TR-SELL-VALUE (WT00-TX)    TO WT00-TOTAL-SELL-VALUE.        
068500     ADD WT00-TR-REALIZED-PNL-PCT (WT00-TX)                               
068600                                          TO WT00-SUM-PNL-PCT.            
068700*                                                                         
068800*----------------------------------------------------------------*        
068900*    UNIT: DELTA-RECONCILER / SUMMARY EXPORT                     *        
069000*----------------------------------------------------------------*        
069100*----------------------------------------------------------------*        
069200*    UNIT: DELTA-RECONCILER                                      *        
069300*    BUILDS THE UNION OF BROKER AND TRADE-LOG SYMBOLS, COMPUTES  *        
069400*    THE DELTA BETWEEN THE TWO SOURCES' P&L FIGURES FOR EACH     *        
069500*    (BR-8/BR-9), AND SORTS THE RESULT BY ABSOLUTE DELTA (BR-10).*        
069600*----------------------------------------------------------------*        
069700 400-DELTA-RECONCILER.                                                    
069800*                                                                         
069900     PERFORM 410-BUILD-SYMBOL-UNION.                                      
070000     PERFORM 430-SORT-DELTA-TABLE.                                        
070100     PERFORM 440-WRITE-DELTA-SUMMARY-FILE.                                
070200*                                                                         
070300 400-EXIT.                                                                
070400     EXIT.                                                                
070500*                                                                         
070600*    BR-8 - UNION OF BOTH TABLES.  EVERY BROKER SYMBOL GETS A             
070700*    DELTA ENTRY; THEN EVERY TRADE-LOG SYMBOL NOT ALREADY IN THE          
070800*    BROKER TABLE GETS ONE TOO (WITH KITE-PNL DEFAULTED TO ZERO).         
070900*                                                                         
071000 410-BUILD-SYMBOL-UNION.                                                  
071100*                                                                         
071200     IF  WB00-BROKER-COUNT > 0                                            
071300         PERFORM 412-ADD-BROKER-SYMBOL-TO-DELTA                           
071400             VARYING WB00-BX FROM 1 BY 1                                  
071500                 UNTIL WB00-BX > WB00-BROKER-COUNT                        
071600     END-IF.                                                              
071700*                                                                         
071800     IF  WT00-TRADE-COUNT > 0                                             
071900         PERFORM 416-ADD-TRADE-ONLY-SYMBOL-TO-DELTA                       
072000             VARYING WT00-TX FROM 1 BY 1                                  
072100                 UNTIL WT00-TX > WT00-TRADE-COUNT                         
072200     END-IF.                                                              
072300*                                                                         
072400*    ONE BROKER-TABLE ENTRY BECOMES ONE DELTA-TABLE ENTRY.  THE           
072500*    MATCHING TRADE-LOG P&L (IF ANY) IS LOOKED UP BEFORE THE              
072600*    DELTA MATH RUNS.                                                     
072700*                                                                         
072800 412-ADD-BROKER-SYMBOL-TO-DELTA.                                          
072900*                                                                         
073000     MOVE WB00-SYMBOL (WB00-BX)   TO WS00-SD-SYMBOL.                      
073100     MOVE WB00-REALIZED-PNL (WB00-BX) TO WS00-SD-KITE-PNL.                
073200*                                                                         
073300     PERFORM 414-FIND-TRADE-PNL-FOR-SYMBOL.                               
073400*                                                                         
073500     PERFORM 420-COMPUTE-DELTA-ENTRY.                                     
073600*                                                                         
073700*    LINEAR SEARCH OF THE TRADE TABLE FOR THE CURRENT BROKER              
073800*    SYMBOL.  NOT INDEXED/KEYED - THE TABLE IS SMALL ENOUGH THAT          
073900*    A STRAIGHT SCAN IS FAST ENOUGH FOR AN OVERNIGHT BATCH.               
074000*                                                                         
074100 414-FIND-TRADE-PNL-FOR-SYMBOL.                                           
074200*                                                                         
074300     MOVE 'N' TO WS00-FOUND-SW.                                           
074400     MOVE ZERO TO WS00-SD-TV-PNL.                                         
074500*                                                                         
074600     IF  WT00-TRADE-COUNT > 0                                             
074700         PERFORM 415-SEARCH-TRADE-TABLE                                   
074800             VARYING WT00-TX FROM 1 BY 1                                  
074900                 UNTIL WT00-TX > WT00-TRADE-COUNT                         
075000                    OR WS00-SYMBOL-FOUND                                  
075100     END-IF.                                                              
075200*                                                                         
075300*    ONE COMPARE OF THE SEARCH LOOP DRIVEN BY 414.                        
075400*                                                                         
075500 415-SEARCH-TRADE-TABLE.                                                  
075600*                                                                         
075700     IF  WT00-TR-SYMBOL (WT00-TX) = WS00-SD-SYMBOL                        
075800         MOVE WT00-TR-REALIZED-PNL (WT00-TX) TO WS00-SD-TV-PNL            
075900         MOVE 'Y' TO WS00-FOUND-SW                                        
076000     END-IF.                                                              
076100*                                                                         
076200*    A TRADE-LOG SYMBOL WITH NO MATCHING BROKER ENTRY GETS A              
076300*    DELTA ENTRY OF ITS OWN, WITH KITE-PNL DEFAULTED TO ZERO              
076400*    (BR-8).  BROKER SYMBOLS WERE ALREADY HANDLED ABOVE, SO               
076500*    SKIP ANY SYMBOL THAT IS ALSO IN THE BROKER TABLE.                    
076600*                                                                         
076700 416-ADD-TRADE-ONLY-SYMBOL-TO-DELTA.                                      
076800*                                                                         
076900     MOVE 'N' TO WS00-FOUND-SW.                                           
077000*                                                                         
077100     IF  WB00-BROKER-COUNT > 0                                            
077200         PERFORM 417-SEARCH-BROKER-TABLE                                  
077300             VARYING WB00-BX FROM 1 BY 1                                  
077400                 UNTIL WB00-BX > WB00-BROKER-COUNT                        
077500                    OR WS00-SYMBOL-FOUND                                  
077600     END-IF.                                                              
077700*                                                                         
077800     IF  NOT WS00-SYMBOL-FOUND                                            
077900         MOVE WT00-TR-SYMBOL (WT00-TX)  TO WS00-SD-SYMBOL                 
078000         MOVE ZERO                      TO WS00-SD-KITE-PNL               
078100         MOVE WT00-TR-REALIZED-PNL (WT00-TX) TO WS00-SD-TV-PNL            
078200         PERFORM 420-COMPUTE-DELTA-ENTRY                                  
078300     END-IF.                                                              
078400*                                                                         
078500*    ONE COMPARE OF THE SEARCH LOOP DRIVEN BY 416, USED TO SKIP           
078600*    TRADE-LOG SYMBOLS THAT ALREADY GOT A DELTA ENTRY FROM THE            
078700*    BROKER SIDE.                                                         
078800*                                                                         
078900 417-SEARCH-BROKER-TABLE.                                                 
079000*                                                                         
079100     IF  WB00-SYMBOL (WB00-BX) = WT00-TR-SYMBOL (WT00-TX)                 
079200         MOVE 'Y' TO WS00-FOUND-SW                                        
079300     END-IF.                                                              
079400*                                                                         
079500*    BR-9 - DELTA = KITE-PNL - TV-PNL.                                    
079600*    BR-10 - DELTA-PCT = 100 * DELTA / ABS(KITE-PNL) WHEN                 
079700*    KITE-PNL IS NOT ZERO, ELSE THE ENTRY IS FLAGGED INFINITE.            
079800*                                                                         
079900 420-COMPUTE-DELTA-ENTRY.                                                 
080000*                                                                         
080100     COMPUTE WS00-SD-DELTA = WS00-SD-KITE-PNL - WS00-SD-TV-PNL.           
080200*                                                                         
080300     IF  WS00-SD-DELTA < 0                                                
080400         COMPUTE WS00-SD-ABS-DELTA = ZERO - WS00-SD-DELTA                 
080500     ELSE                                                                 
080600         MOVE WS00-SD-DELTA TO WS00-SD-ABS-DELTA                          
080700     END-IF.                                                              
080800*                                                                         
080900     IF  WS00-SD-KITE-PNL = 0                                             
081000         MOVE 'Y' TO WS00-SD-INF-SW                                       
081100         MOVE ZERO TO WS00-SD-DELTA-PCT                                   
081200     ELSE                                                                 
081300         MOVE 'N' TO WS00-SD-INF-SW                                       
081400         IF  WS00-SD-KITE-PNL < 0                                         
081500             COMPUTE WS00-SD-DELTA-PCT ROUNDED =                          
081600                 100 * WS00-SD-DELTA / (ZERO - WS00-SD-KITE-PNL)          
081700         ELSE                                                             
081800             COMPUTE WS00-SD-DELTA-PCT ROUNDED =                          
081900                 100 * WS00-SD-DELTA / WS00-SD-KITE-PNL                   
082000         END-IF                                                           
082100     END-IF.                                                              
082200*                                                                         
082300     ADD 1 TO WD00-DELTA-COUNT.                                           
082400     SET WD00-DX TO WD00-DELTA-COUNT.                                     
082500     MOVE WS00-SD-SYMBOL      TO WD00-DL-SYMBOL (WD00-DX).                
082600     MOVE WS00-SD-KITE-PNL    TO WD00-DL-KITE-PNL (WD00-DX).              
082700     MOVE WS00-SD-TV-PNL      TO WD00-DL-TV-PNL (WD00-DX).                
082800     MOVE WS00-SD-DELTA       TO WD00-DL-DELTA (WD00-DX).                 
082900     MOVE WS00-SD-ABS-DELTA   TO WD00-DL-ABS-DELTA (WD00-DX).             
083000     MOVE WS00-SD-DELTA-PCT   TO WD00-DL-DELTA-PCT (WD00-DX).             
083100     MOVE WS00-SD-INF-SW      TO WD00-DL-INF-SW (WD00-DX).                
083200*                                                                         
083300*    BR-11 - DELTA TABLE SORTED BY ABSOLUTE DELTA DESCENDING.             
083400*    AGAIN A BUBBLE SORT IN PLACE - NO SORT VERB ON THIS JOB.             
083500*                                                                         
083600 430-SORT-DELTA-TABLE.                                                    
083700*                                                                         
083800     IF  WD00-DELTA-COUNT > 1                                             
083900         MOVE WD00-DELTA-COUNT TO WS00-LIMIT                              
084000         MOVE 'Y' TO WS00-SWAP-SW                                         
084100*                                                                         
084200*    SAME PRIMING FIX AS 250-RANK-TOP-BOTTOM-PERFORMERS ABOVE -           
084300*    THE SWITCH MUST START 'Y' OR THE FIRST DELTA-TABLE PASS              
084400*    NEVER RUNS (TKT 2019-0331).                                          
084500         PERFORM 432-DELTA-SORT-PASS                                      
084600             UNTIL WS00-LIMIT = 1 OR NOT WS00-SWAP-OCCURRED               
084700     END-IF.                                                              
084800*                                                                         
084900*    SAME BUBBLE-PASS SHAPE AS 252, RUN OVER THE DELTA TABLE ON           
085000*    ABSOLUTE-DELTA INSTEAD OF REALIZED-PNL.                              
085100*                                                                         
085200 432-DELTA-SORT-PASS.                                                     
085300*                                                                         
085400     MOVE 'N' TO WS00-SWAP-SW.                                            
085500     PERFORM 434-DELTA-SORT-COMPARE                                       
085600         VARYING WS00-SUB-1 FROM 1 BY 1                                   
085700             UNTIL WS00-SUB-1 >= WS00-LIMIT.                              
085800     SUBTRACT 1 FROM WS00-LIMIT.                                          
085900*                                                                         
086000*    COMPARES TWO ADJACENT DELTA ENTRIES BY ABSOLUTE DELTA.               
086100*                                                                         
086200 434-DELTA-SORT-COMPARE.                                                  
086300*                                                                         
086400     COMPUTE WS00-SUB-2 = WS00-SUB-1 + 1.                                 
086500*                                                                         
086600     IF  WD00-DL-ABS-DELTA (WS00-SUB-1) <                                 
086700         WD00-DL-ABS-DELTA (WS00-SUB-2)                                   
086800         PERFORM 436-DELTA-SORT-SWAP                                      
086900         MOVE 'Y' TO WS00-SWAP-SW                                         
087000     END-IF.                                                              
087100*                                                                         
087200*    SAME THREE-WAY SHUFFLE AS 256-BROKER-SORT-SWAP, THIS TIME            
087300*    THROUGH WS00-SWAP-DELTA, CARRYING ALL SEVEN DELTA-ENTRY              
087400*    FIELDS INCLUDING THE INF SWITCH.                                     
087500*                                                                         
087600 436-DELTA-SORT-SWAP.                                                     
087700*                                                                         
087800     MOVE WD00-DL-SYMBOL    (WS00-SUB-1) TO WS00-SD-SYMBOL.               
087900     MOVE WD00-DL-KITE-PNL  (WS00-SUB-1) TO WS00-SD-KITE-PNL.             
088000     MOVE WD00-DL-TV-PNL    (WS00-SUB-1) TO WS00-SD-TV-PNL.               
088100     MOVE WD00-DL-DELTA     (WS00-SUB-1) TO WS00-SD-DELTA.                
088200     MOVE WD00-DL-ABS-DELTA (WS00-SUB-1) TO WS00-SD-ABS-DELTA.            
088300     MOVE WD00-DL-DELTA-PCT (WS00-SUB-1) TO WS00-SD-DELTA-PCT.            
088400     MOVE WD00-DL-INF-SW    (WS00-SUB-1) TO WS00-SD-INF-SW.               
088500*                                                                         
088600     MOVE WD00-DL-SYMBOL    (WS00-SUB-2) TO WD00-DL-SYMBOL                
088700                                              (WS00-SUB-1).               
088800     MOVE WD00-DL-KITE-PNL  (WS00-SUB-2) TO WD00-DL-KITE-PNL              
088900                                              (WS00-SUB-1).               
089000     MOVE WD00-DL-TV-PNL    (WS00-SUB-2) TO WD00-DL-TV-PNL                
089100                                              (WS00-SUB-1).               
089200     MOVE WD00-DL-DELTA     (WS00-SUB-2) TO WD00-DL-DELTA                 
089300                                              (WS00-SUB-1).               
089400     MOVE WD00-DL-ABS-DELTA (WS00-SUB-2) TO WD00-DL-ABS-DELTA             
089500                                              (WS00-SUB-1).               
089600     MOVE WD00-DL-DELTA-PCT (WS00-SUB-2) TO WD00-DL-DELTA-PCT             
089700                                              (WS00-SUB-1).               
089800     MOVE WD00-DL-INF-SW    (WS00-SUB-2) TO WD00-DL-INF-SW                
089900                                              (WS00-SUB-1).               
090000*                                                                         
090100     MOVE WS00-SD-SYMBOL     TO WD00-DL-SYMBOL    (WS00-SUB-2).           
090200     MOVE WS00-SD-KITE-PNL   TO WD00-DL-KITE-PNL  (WS00-SUB-2).           
090300     MOVE WS00-SD-TV-PNL     TO WD00-DL-TV-PNL    (WS00-SUB-2).           
090400     MOVE WS00-SD-DELTA      TO WD00-DL-DELTA     (WS00-SUB-2).           
090500     MOVE WS00-SD-ABS-DELTA  TO WD00-DL-ABS-DELTA (WS00-SUB-2).           
090600     MOVE WS00-SD-DELTA-PCT  TO WD00-DL-DELTA-PCT (WS00-SUB-2).           
090700     MOVE WS00-SD-INF-SW     TO WD00-DL-INF-SW    (WS00-SUB-2).           
090800*                                                                         
090900*    SUMMARY EXPORT - EVERY UNION SYMBOL GOES TO DELTAOUT,                
091000*    COMMA-DELIMITED, DELTA-PCT SHOWN AS "INF" WHEN FLAGGED.              
091100*                                                                         
091200 440-WRITE-DELTA-SUMMARY-FILE.                                            
091300*                                                                         
091400     IF  WD00-DELTA-COUNT > 0                                             
091500         PERFORM 442-WRITE-ONE-DELTA-LINE                                 
091600             VARYING WD00-DX FROM 1 BY 1                                  
091700                 UNTIL WD00-DX > WD00-DELTA-COUNT                         
091800     END-IF.                                                              
091900*                                                                         
092000*    FORMATS AND WRITES ONE COMMA-DELIMITED LINE OF THE DELTA             
092100*    SUMMARY EXPORT.  RD-DELTA-PCT/DO-DELTA-PCT ARE EDITED                
092200*    THROUGH WR00-DELTA-PCT-EDIT SO THE OUTPUT CARRIES A PROPER           
092300*    DECIMAL POINT AND SIGN (SEE THE 04-14-2011 CHANGE LOG).              
092400*                                                                         
092500 442-WRITE-ONE-DELTA-LINE.                                                
092600*                                                                         
092700     MOVE WD00-DL-SYMBOL (WD00-DX)   TO DO-SYMBOL.                        
092800     MOVE WD00-DL-KITE-PNL (WD00-DX) TO DO-KITE-PNL.                      
092900     MOVE WD00-DL-TV-PNL (WD00-DX)   TO DO-TV-PNL.                        
093000     MOVE WD00-DL-DELTA (WD00-DX)    TO DO-DELTA.                         
093100*                                                                         
093200     IF  WD00-DL-IS-INFINITE (WD00-DX)                                    
093300         MOVE 'INF'                    TO DO-DELTA-PCT                    
093400     ELSE                                                                 
093500         MOVE WD00-DL-DELTA-PCT (WD00-DX) TO WR00-DELTA-PCT-EDIT          
093600         MOVE WR00-DELTA-PCT-EDIT       TO DO-DELTA-PCT                   
093700     END-IF.                                                              
093800*                                                                         
093900     WRITE DELTA-OUT-LINE.                                                
094000*                                                                         
094100*----------------------------------------------------------------*        
094200*    UNIT: ANALYTICS/REPORT BUILDER                              *        
094300*----------------------------------------------------------------*        
094400*----------------------------------------------------------------*        
094500*    UNIT: ANALYTICS-REPORT                                      *        
094600*    PRINTS THE SIX SECTIONS OF THE RECONCILIATION REPORT AND    *        
094700*    WRITES THE DELTA SUMMARY EXPORT FILE.  NOTHING BELOW THIS   *        
094800*    UNIT COMPUTES BUSINESS FIGURES - IT ONLY FORMATS WHAT THE   *        
094900*    THREE UNITS ABOVE ALREADY WORKED OUT.                       *        
095000*----------------------------------------------------------------*        
095100 500-ANALYTICS-REPORT.                                                    
095200*                                                                         
095300     PERFORM 510-PRINT-REPORT-HEADINGS.                                   
095400     PERFORM 520-PRINT-PORTFOLIO-SUMMARY.                                 
095500     PERFORM 530-PRINT-TOP-BOTTOM-PERFORMERS.                             
095600     PERFORM 540-PRINT-PNL-COMPARISON.                                    
095700     PERFORM 550-PRINT-DELTA-REPORT.                                      
095800     PERFORM 560-PRINT-PNL-DISTRIBUTION.                                  
095900     PERFORM 570-PRINT-BUY-SELL-LISTING.                                  
096000     PERFORM 580-PRINT-CONTROL-TOTALS.                                    
096100*                                                                         
096200*    COMMON EXIT FOR THE ANALYTICS-REPORT UNIT.                           
096300 500-EXIT.                                                                
096400     EXIT.                                                                
096500*                                                                         
096600*    ONE HEADING PER PAGE.  THIS SHOP DOES NOT PAGE-BREAK ON LINE         
096700*    COUNT - THE WHOLE REPORT IS ONE LOGICAL PAGE, HEADING PRINTED        
096800*    ONCE AT THE TOP.                                                     
096900*                                                                         
097000 510-PRINT-REPORT-HEADINGS.                                               
097100*                                                                         
097200     ADD 1 TO WR00-PAGE-NUMBER.                                           
097300     MOVE SPACES TO RPT-HEADING-LINE.                                     
097400     MOVE 'TRADE PERFORMANCE RECONCILIATION REPORT'                       
097500                                    TO RH-TITLE.                          
097600     MOVE WS-CURR-CC   TO RH-RUN-CC.                                      
097700     MOVE WS-CURR-YY   TO RH-RUN-YY.                                      
097800     MOVE WS-CURR-MM   TO RH-RUN-MM.                                      
097900     MOVE WS-CURR-DD   TO RH-RUN-DD.                                      
098000     MOVE WR00-PAGE-NUMBER TO RH-PAGE-NO.                                 
098100     WRITE RPT-OUT-REC FROM RPT-HEADING-LINE.                             
098200     MOVE SPACES TO RPT-OUT-REC.                                          
098300     WRITE RPT-OUT-REC.                                                   
098400*                                                                         
098500*    BR-2 - PORTFOLIO SUMMARY: TOTAL REALIZED P&L, TOTAL BUY              
098600*    VALUE, TOTAL SELL VALUE, AVERAGE P&L PERCENT.                        
098700*                                                                         
098800 520-PRINT-PORTFOLIO-SUMMARY.                                             
098900*                                                                         
099000     MOVE SPACES TO RPT-DETAIL-LINE.                                      
099100     MOVE 'PORTFOLIO SUMMARY (BROKER DATA)' TO RS-LABEL.                  
099200     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
099300*                                                                         
099400     MOVE SPACES TO RPT-SUMMARY-LINE.                                     
099500     MOVE 'TOTAL REALIZED P&L'          TO RS-LABEL.                      
099600     MOVE WB00-TOTAL-PNL                TO RS-VALUE.                      
099700     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
099800*                                                                         
099900     MOVE SPACES TO RPT-SUMMARY-LINE.                                     
100000     MOVE 'TOTAL BUY VALUE'             TO RS-LABEL.                      
100100     MOVE WB00-TOTAL-BUY-VALUE          TO RS-VALUE.                      
100200     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
100300*                                                                         
100400     MOVE SPACES TO RPT-SUMMARY-LINE.                                     
100500     MOVE 'TOTAL SELL VALUE'            TO RS-LABEL.                      
100600     MOVE WB00-TOTAL-SELL-VALUE         TO RS-VALUE.                      
100700     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
100800*                                                                         
100900     MOVE SPACES TO RPT-SUMMARY-LINE.                                     
101000     MOVE 'AVERAGE REALIZED P&L PERCENT' TO RS-LABEL.                     
101100     MOVE WB00-AVG-PNL-PCT              TO RS-VALUE.                      
101200     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
101300*                                                                         
101400     MOVE SPACES TO RPT-OUT-REC.                                          
101500     WRITE RPT-OUT-REC.                                                   
101600*                                                                         
101700*    BR-3 - TOP-5 / BOTTOM-5 PERFORMERS FROM THE SORTED BROKER            
101800*    TABLE.                                                               
101900*                                                                         
102000 530-PRINT-TOP-BOTTOM-PERFORMERS.                                         
102100*                                                                         
102200     MOVE SPACES TO RPT-DETAIL-LINE.                                      
102300     MOVE 'TOP 5 PERFORMERS (BROKER P&L)' TO RS-LABEL.                    
102400     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
102500*                                                                         
102600     IF  WB00-TOP5-COUNT > 0                                              
102700         PERFORM 532-PRINT-ONE-PERFORMER                                  
102800             VARYING WB00-BX FROM 1 BY 1                                  
102900                 UNTIL WB00-BX > WB00-TOP5-COUNT                          
103000     END-IF.                                                              
103100*                                                                         
103200     MOVE SPACES TO RPT-OUT-REC.                                          
103300     WRITE RPT-OUT-REC.                                                   
103400*                                                                         
103500     MOVE SPACES TO RPT-DETAIL-LINE.                                      
103600     MOVE 'BOTTOM 5 PERFORMERS (BROKER P&L)' TO RS-LABEL.                 
103700     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
103800*                                                                         
103900     IF  WB00-BOT5-COUNT > 0                                              
104000         COMPUTE WS00-SUB-1 = WB00-BROKER-COUNT -                         
104100                              WB00-BOT5-COUNT + 1                         
104200         PERFORM 532-PRINT-ONE-PERFORMER                                  
104300             VARYING WB00-BX FROM WS00-SUB-1 BY 1                         
104400                 UNTIL WB00-BX > WB00-BROKER-COUNT                        
104500     END-IF.                                                              
104600*                                                                         
104700     MOVE SPACES TO RPT-OUT-REC.                                          
104800     WRITE RPT-OUT-REC.                                                   
104900*                                                                         
105000*    ONE LINE OF THE TOP-5/BOTTOM-5 LISTING, DRIVEN OFF THE               
105100*    ALREADY-SORTED BROKER TABLE.                                         
105200*                                                                         
105300 532-PRINT-ONE-PERFORMER.                                                 
105400*                                                                         
105500     MOVE SPACES                        TO RPT-PERFORMER-LINE.            
105600     MOVE 'SYMBOL'                       TO RP-RANK-LIT.                  
105700     MOVE WB00-SYMBOL (WB00-BX)          TO RP-SYMBOL.                    
105800     MOVE WB00-REALIZED-PNL (WB00-BX)    TO RP-REALIZED-PNL.              
105900     MOVE WB00-REALIZED-PNL-PCT (WB00-BX) TO RP-REALIZED-PNL-PCT.         
106000     WRITE RPT-OUT-REC FROM RPT-PERFORMER-LINE.                           
106100*                                                                         
106200*    BR-13 - P&L COMPARISON COVERS ONLY SYMBOLS PRESENT IN                
106300*    BOTH TABLES, SORTED BY BROKER P&L DESCENDING.  THE BROKER            
106400*    TABLE IS ALREADY SORTED THAT WAY FROM 250-RANK-TOP-BOTTOM,           
106500*    SO WE WALK IT IN ORDER AND SKIP SYMBOLS WITH NO TRADE-LOG            
106600*    MATCH.                                                               
106700*                                                                         
106800 540-PRINT-PNL-COMPARISON.                                                
106900*                                                                         
107000     MOVE SPACES TO RPT-DETAIL-LINE.                                      
107100     MOVE 'P&L COMPARISON - BROKER VS TRADE LOG' TO RS-LABEL.             
107200     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
107300*                                                                         
107400     IF  WB00-BROKER-COUNT > 0                                            
107500         PERFORM 542-PRINT-ONE-COMPARISON                                 
107600             VARYING WB00-BX FROM 1 BY 1                                  
107700                 UNTIL WB00-BX > WB00-BROKER-COUNT                        
107800     END-IF.                                                              
107900*                                                                         
108000     MOVE SPACES TO RPT-OUT-REC.                                          
108100     WRITE RPT-OUT-REC.                                                   
108200*                                                                         
108300*    SKIPS THE SYMBOL ENTIRELY WHEN NO TRADE-LOG MATCH IS FOUND -         
108400*    THAT IS WHAT MAKES THIS AN INTERSECTION, NOT A UNION, LISTING.       
108500*                                                                         
108600 542-PRINT-ONE-COMPARISON.                                                
108700*                                                                         
108800     MOVE 'N' TO WS00-FOUND-SW.                                           
108900     MOVE ZERO TO WS00-SD-TV-PNL.                                         
109000*                                                                         
109100     IF  WT00-TRADE-COUNT > 0                                             
109200         PERFORM 544-SEARCH-TRADE-FOR-COMPARE                             
109300             VARYING WT00-TX FROM 1 BY 1                                  
109400                 UNTIL WT00-TX > WT00-TRADE-COUNT                         
109500                    OR WS00-SYMBOL-FOUND                                  
109600     END-IF.                                                              
109700*                                                                         
109800     IF  WS00-SYMBOL-FOUND                                                
109900         MOVE SPACES                     TO RPT-COMPARE-LINE              
110000         MOVE WB00-SYMBOL (WB00-BX)       TO RC-SYMBOL                    
110100         MOVE WB00-REALIZED-PNL (WB00-BX) TO RC-KITE-PNL                  
110200         MOVE WS00-SD-TV-PNL              TO RC-TV-PNL                    
110300         WRITE RPT-OUT-REC FROM RPT-COMPARE-LINE                          
110400     END-IF.                                                              
110500*                                                                         
110600*    ONE COMPARE OF THE SEARCH LOOP DRIVEN BY 542.                        
110700*                                                                         
110800 544-SEARCH-TRADE-FOR-COMPARE.                                            
110900*                                                                         
111000     IF  WT00-TR-SYMBOL (WT00-TX) = WB00-SYMBOL (WB00-BX)                 
111100         MOVE WT00-TR-REALIZED-PNL (WT00-TX) TO WS00-SD-TV-PNL            
111200         MOVE 'Y' TO WS00-FOUND-SW                                        
111300     END-IF.                                                              
111400*                                                                         
111500*    BR-10/BR-11/BR-14 - PRINTED DELTA SECTION IS THE TOP 10              
111600*    LARGEST-ABSOLUTE-DELTA ROWS FROM THE ALREADY-SORTED DELTA            
111700*    TABLE.  THE FULL TABLE WENT TO DELTAOUT IN 440.                      
111800*                                                                         
111900 550-PRINT-DELTA-REPORT.                                                  
112000*                                                                         
112100     MOVE SPACES TO RPT-DETAIL-LINE.                                      
112200     MOVE 'DELTA REPORT - TOP 10 BY ABSOLUTE DISCREPANCY'                 
112300                                          TO RS-LABEL.                    
112400     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
112500*                                                                         
112600     IF  WD00-DELTA-COUNT < 10                                            
112700         MOVE WD00-DELTA-COUNT TO WS00-LIMIT                              
112800     ELSE                                                                 
112900         MOVE 10 TO WS00-LIMIT                                            
113000     END-IF.                                                              
113100*                                                                         
113200     IF  WS00-LIMIT > 0                                                   
113300         PERFORM 552-PRINT-ONE-DELTA                                      
113400             VARYING WD00-DX FROM 1 BY 1                                  
113500                 UNTIL WD00-DX > WS00-LIMIT                               
113600     END-IF.                                                              
113700*                                                                         
113800     MOVE SPACES TO RPT-OUT-REC.                                          
113900     WRITE RPT-OUT-REC.                                                   
114000*                                                                         
114100*    ONE LINE OF THE PRINTED DELTA REPORT.  SEE THE 04-14-2011            
114200*    CHANGE LOG ENTRY ABOVE FOR WHY DELTA-PCT GOES THROUGH                
114300*    WR00-DELTA-PCT-EDIT BEFORE IT REACHES THE PRINT LINE.                
114400*                                                                         
114500 552-PRINT-ONE-DELTA.                                                     
114600*                                                                         
114700     MOVE SPACES                          TO RPT-DELTA-LINE.              
114800     MOVE WD00-DL-SYMBOL (WD00-DX)         TO RD-SYMBOL.                  
114900     MOVE WD00-DL-KITE-PNL (WD00-DX)       TO RD-KITE-PNL.                
115000     MOVE WD00-DL-TV-PNL (WD00-DX)         TO RD-TV-PNL.                  
115100     MOVE WD00-DL-DELTA (WD00-DX)          TO RD-DELTA.                   
115200*                                                                         
115300     IF  WD00-DL-IS-INFINITE (WD00-DX)                                    
115400         MOVE 'INF'      TO RD-DELTA-PCT                                  
115500     ELSE                                                                 
115600         MOVE WD00-DL-DELTA-PCT (WD00-DX) TO WR00-DELTA-PCT-EDIT          
115700         MOVE WR00-DELTA-PCT-EDIT       TO RD-DELTA-PCT                   
115800     END-IF.                                                              
115900*                                                                         
116000     WRITE RPT-OUT-REC FROM RPT-DELTA-LINE.                               
116100*                                                                         
116200*    BR-12 - PROFIT/LOSS SPLIT OVER THE BROKER TABLE, PARTITION           
116300*    AT REALIZED-PNL >= ZERO.  LOSS-SUM IS THE ABSOLUTE VALUE             
116400*    OF THE LOSSES.  PERCENTAGES OF THE COMBINED TOTAL, ZERO              
116500*    WHEN BOTH SUMS ARE ZERO.                                             
116600*                                                                         
116700 560-PRINT-PNL-DISTRIBUTION.                                              
116800*                                                                         
116900     MOVE ZERO TO WA00-PROFIT-SUM.                                        
117000     MOVE ZERO TO WA00-LOSS-SUM.                                          
117100*                                                                         
117200     IF  WB00-BROKER-COUNT > 0                                            
117300         PERFORM 562-ADD-TO-DISTRIBUTION                                  
117400             VARYING WB00-BX FROM 1 BY 1                                  
117500                 UNTIL WB00-BX > WB00-BROKER-COUNT                        
117600     END-IF.                                                              
117700*                                                                         
117800     COMPUTE WA00-COMBINED-SUM = WA00-PROFIT-SUM + WA00-LOSS-SUM.         
117900*                                                                         
118000     IF  WA00-COMBINED-SUM = 0                                            
118100         MOVE ZERO TO WA00-PROFIT-PCT                                     
118200         MOVE ZERO TO WA00-LOSS-PCT                                       
118300     ELSE                                                                 
118400         COMPUTE WA00-PROFIT-PCT ROUNDED =                                
118500             100 * WA00-PROFIT-SUM / WA00-COMBINED-SUM                    
118600         COMPUTE WA00-LOSS-PCT ROUNDED =                                  
118700             100 * WA00-LOSS-SUM / WA00-COMBINED-SUM                      
118800     END-IF.                                                              
118900*                                                                         
119000     MOVE SPACES TO RPT-DETAIL-LINE.                                      
119100     MOVE 'P&L DISTRIBUTION' TO RS-LABEL.                                 
119200     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
119300*                                                                         
119400     MOVE SPACES         TO RPT-DIST-LINE.                                
119500     MOVE 'PROFIT'       TO RN-LABEL.                                     
119600     MOVE WA00-PROFIT-SUM TO RN-AMOUNT.                                   
119700     MOVE WA00-PROFIT-PCT TO RN-PERCENT.                                  
119800     WRITE RPT-OUT-REC FROM RPT-DIST-LINE.                                
119900*                                                                         
120000     MOVE SPACES         TO RPT-DIST-LINE.                                
120100     MOVE 'LOSS'         TO RN-LABEL.                                     
120200     MOVE WA00-LOSS-SUM   TO RN-AMOUNT.                                   
120300     MOVE WA00-LOSS-PCT   TO RN-PERCENT.                                  
120400     WRITE RPT-OUT-REC FROM RPT-DIST-LINE.                                
120500*                                                                         
120600     MOVE SPACES TO RPT-OUT-REC.                                          
120700     WRITE RPT-OUT-REC.                                                   
120800*                                                                         
120900*    ONE BROKER ENTRY EITHER ADDS TO THE PROFIT SIDE OR THE LOSS          
121000*    SIDE OF THE SPLIT, NEVER BOTH.                                       
121100*                                                                         
121200 562-ADD-TO-DISTRIBUTION.                                                 
121300*                                                                         
121400     IF  WB00-REALIZED-PNL (WB00-BX) >= 0                                 
121500         ADD WB00-REALIZED-PNL (WB00-BX) TO WA00-PROFIT-SUM               
121600     ELSE                                                                 
121700         COMPUTE WA00-LOSS-SUM = WA00-LOSS-SUM -                          
121800             WB00-REALIZED-PNL (WB00-BX)                                  
121900     END-IF.                                                              
122000*                                                                         
122100*    BUY-VS-SELL LISTING - EVERY BROKER SYMBOL WITH A                     
122200*    PROFIT/LOSS FLAG, PLUS A GRAND-TOTAL LINE.                           
122300*                                                                         
122400 570-PRINT-BUY-SELL-LISTING.                                              
122500*                                                                         
122600     MOVE ZERO TO WA00-GRAND-BUY-VALUE.                                   
122700     MOVE ZERO TO WA00-GRAND-SELL-VALUE.                                  
122800*                                                                         
122900     MOVE SPACES TO RPT-DETAIL-LINE.                                      
123000     MOVE 'BUY VS SELL LISTING' TO RS-LABEL.                              
123100     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
123200*                                                                         
123300     IF  WB00-BROKER-COUNT > 0                                            
123400         PERFORM 572-PRINT-ONE-BUY-SELL                                   
123500             VARYING WB00-BX FROM 1 BY 1                                  
123600                 UNTIL WB00-BX > WB00-BROKER-COUNT                        
123700     END-IF.                                                              
123800*                                                                         
123900     MOVE SPACES               TO RPT-BUYSELL-LINE.                       
124000     MOVE 'GRAND TOTAL'        TO RB-SYMBOL.                              
124100     MOVE WA00-GRAND-BUY-VALUE TO RB-BUY-VALUE.                           
124200     MOVE WA00-GRAND-SELL-VALUE TO RB-SELL-VALUE.                         
124300     WRITE RPT-OUT-REC FROM RPT-BUYSELL-LINE.                             
124400*                                                                         
124500     MOVE SPACES TO RPT-OUT-REC.                                          
124600     WRITE RPT-OUT-REC.                                                   
124700*                                                                         
124800*    ONE LISTING LINE PLUS ITS CONTRIBUTION TO THE GRAND-TOTAL            
124900*    LINE PRINTED BACK IN 570 AFTER THIS PARAGRAPH IS DONE                
125000*    RUNNING FOR EVERY SYMBOL.                                            
125100*                                                                         
125200 572-PRINT-ONE-BUY-SELL.                                                  
125300*                                                                         
125400     MOVE SPACES                         TO RPT-BUYSELL-LINE.             
125500     MOVE WB00-SYMBOL (WB00-BX)           TO RB-SYMBOL.                   
125600     MOVE WB00-BUY-VALUE (WB00-BX)        TO RB-BUY-VALUE.                
125700     MOVE WB00-SELL-VALUE (WB00-BX)       TO RB-SELL-VALUE.               
125800     MOVE WB00-REALIZED-PNL (WB00-BX)     TO RB-REALIZED-PNL.             
125900*                                                                         
126000     IF  WB00-REALIZED-PNL (WB00-BX) >= 0                                 
126100         MOVE 'PROFIT' TO RB-FLAG                                         
126200     ELSE                                                                 
126300         MOVE 'LOSS'   TO RB-FLAG                                         
126400     END-IF.                                                              
126500*                                                                         
126600     WRITE RPT-OUT-REC FROM RPT-BUYSELL-LINE.                             
126700*                                                                         
126800     ADD WB00-BUY-VALUE (WB00-BX)  TO WA00-GRAND-BUY-VALUE.               
126900     ADD WB00-SELL-VALUE (WB00-BX) TO WA00-GRAND-SELL-VALUE.              
127000*                                                                         
127100*    CONTROL TOTALS - RECORDS READ PER INPUT FILE, SYMBOLS                
127200*    PROCESSED (REQ 2003-118).                                            
127300*                                                                         
127400 580-PRINT-CONTROL-TOTALS.                                                
127500*                                                                         
127600     MOVE SPACES TO RPT-DETAIL-LINE.                                      
127700     MOVE 'CONTROL TOTALS' TO RS-LABEL.                                   
127800     WRITE RPT-OUT-REC FROM RPT-SUMMARY-LINE.                             
127900*                                                                         
128000     MOVE SPACES                       TO RPT-CONTROL-LINE.               
128100     MOVE 'BROKER STATEMENT RECORDS READ' TO RCT-LABEL.                   
128200     MOVE WK00-KITE-READ-COUNT          TO RCT-COUNT.                     
128300     WRITE RPT-OUT-REC FROM RPT-CONTROL-LINE.                             
128400*                                                                         
128500     MOVE SPACES                       TO RPT-CONTROL-LINE.               
128600     MOVE 'TRADE LOG RECORDS READ'      TO RCT-LABEL.                     
128700     MOVE WT00-TRADE-READ-COUNT         TO RCT-COUNT.                     
128800     WRITE RPT-OUT-REC FROM RPT-CONTROL-LINE.                             
128900*                                                                         
129000     MOVE SPACES                       TO RPT-CONTROL-LINE.               
129100     MOVE 'BROKER SYMBOLS PROCESSED'    TO RCT-LABEL.                     
129200     MOVE WB00-BROKER-COUNT             TO RCT-COUNT.                     
129300     WRITE RPT-OUT-REC FROM RPT-CONTROL-LINE.                             
129400*                                                                         
129500     MOVE SPACES                       TO RPT-CONTROL-LINE.               
129600     MOVE 'TRADE LOG SYMBOLS PROCESSED' TO RCT-LABEL.                     
129700     MOVE WT00-TRADE-COUNT              TO RCT-COUNT.                     
129800     WRITE RPT-OUT-REC FROM RPT-CONTROL-LINE.                             
129900*                                                                         
130000     MOVE SPACES                       TO RPT-CONTROL-LINE.               
130100     MOVE 'UNION SYMBOLS ON DELTA FILE' TO RCT-LABEL.                     
130200     MOVE WD00-DELTA-COUNT              TO RCT-COUNT.                     
130300     WRITE RPT-OUT-REC FROM RPT-CONTROL-LINE.                             
130400*                                                                         
130500*    CLOSES ALL FOUR FILES.  ALSO CALLED FROM 999 ON THE ABEND            
130600*    PATH SO A MISSING-FIELD ABORT STILL LEAVES THE FILES CLOSED          
130700*    CLEANLY.                                                             
130800*                                                                         
130900 900-CLOSE-FILES.                                                         
131000*                                                                         
131100     CLOSE KITE-FILE.                                                     
131200     CLOSE TRADE-FILE.                                                    
131300     CLOSE DELTA-FILE.                                                    
131400     CLOSE REPORT-FILE.                                                   
131500*                                                                         
131600*    ABORT ON MISSING REQUIRED BROKER FIELD (BR-1).  CLOSE                
131700*    WHATEVER IS OPEN AND END THE RUN WITH A NON-ZERO CODE SO             
131800*    THE SCHEDULER FLAGS THE STEP.                                        
131900*                                                                         
132000*    ABENDS THE RUN WITH THE OFFENDING FIELD NAME AND THE CURRENT         
132100*    READ COUNT ON SYSOUT, THEN CLOSES FILES BEFORE THE STOP RUN          
132200*    (BR-1).  THERE IS NO RECOVERY PATH - A REJECTED STATEMENT            
132300*    FILE MUST BE FIXED AND THE JOB RERUN FROM THE TOP.                   
132400*                                                                         
132500 999-ABEND-MISSING-FIELD.                                                 
132600*                                                                         
132700     DISPLAY '*************************************************'.         
132800     DISPLAY 'RECONCBL - REQUIRED BROKER FIELD MISSING: '                 
132900              WS00-ERROR-FIELD-NAME.                                      
133000     DISPLAY 'RECORD NUMBER: ' WK00-KITE-READ-COUNT.                      
133100     DISPLAY '*************************************************'.         
133200*                                                                         
133300     MOVE 16 TO RETURN-CODE.                                              
133400     PERFORM 900-CLOSE-FILES.                                             
133500     STOP RUN.                                                            
