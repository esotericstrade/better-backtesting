000100******************************************************************
000200*    TVTRADE.CPY                                                 *
000300*    TRADE-LOG RECORD  -  ONE ENTRY PER BUY/SELL TRANSACTION,    *
000400*    FILE IS GROUPED (CONTROL BROKEN) ON TV-SYMBOL               *
000500*    USED BY RECONCBL AS THE FD RECORD FOR TRADE-FILE (TRADEIN)  *
000600*----------------------------------------------------------------*
000700*    07-06-1987  SP   ORIGINAL LAYOUT FOR TRADE-AGGREGATOR STEP  *
000800*    05-19-1993  SP   ADDED 88-LEVELS FOR CASE-INSENSITIVE BUY/  *
000900*                     SELL ACTION TEST (SEE BR-4)                *
001000******************************************************************
001100 01  TV-TRADE-RECORD.
001200     05  TV-SYMBOL                   PIC X(12).
001300     05  TV-TRADE-DATE               PIC X(10).
001400     05  TV-ACTION                   PIC X(04).
001500         88  TV-IS-BUY               VALUES 'BUY ' 'Buy ' 'buy '
001600                                             'B   ' 'b   '.
001700         88  TV-IS-SELL              VALUES 'SELL' 'Sell' 'sell'
001800                                             'S   ' 's   '.
001900     05  TV-QUANTITY                 PIC S9(7).
002000     05  TV-PRICE                    PIC S9(7)V99.
002100     05  FILLER                      PIC X(08).
