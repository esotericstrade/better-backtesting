000100******************************************************************
000200*    RPTLINES.CPY                                                *
000300*    132-COLUMN REPORT LINE LAYOUTS FOR THE RECONCILIATION       *
000400*    REPORT (REPORT-FILE / RPTFILE).  ONE BASE LINE, REDEFINED   *
000500*    ONE WAY PER REPORT SECTION - SAME IDEA AS COVIDHD/COVIDBD   *
000600*    ON THE OLD COVID REPORT JOB.                                *
000700*----------------------------------------------------------------*
000800*    07-20-1987  SP   ORIGINAL HEADING + SUMMARY/PERFORMER LINES *
000900*    08-02-1987  SP   ADDED COMPARISON AND DELTA LINES           *
001000*    08-15-1987  SP   ADDED DISTRIBUTION AND BUY/SELL LINES      *
001100*    02-27-1999  RKM  Y2K REVIEW - RPT-RUN-YY EXPANDED TO 4      *
001200*                     DIGITS, RPT-RUN-CC ADDED                   *
001300*    06-11-2003  AT   ADDED CONTROL-TOTALS LINE (REQ 2003-118)   *
001350*    04-14-2011  AT   RD-DELTA-PCT WAS BEING FILLED BY A RAW     *
001360*                     MOVE FROM THE ZONED WORKING FIELD - NO     *
001370*                     DECIMAL POINT, SIGN OVERPUNCH GARBLED.     *
001380*                     RECONCBL NOW EDITS THROUGH A WORK FIELD    *
001390*                     BEFORE THE MOVE HERE (TKT 2011-0092).      *
001400******************************************************************
001500 01  RPT-HEADING-LINE.
001600     05  FILLER                      PIC X(01).
001700     05  RH-TITLE                    PIC X(50).
001800     05  RH-RUN-DATE-LIT             PIC X(06) VALUE 'DATE: '.
001900     05  RH-RUN-MM                   PIC 99.
002000     05  FILLER                      PIC X(01) VALUE '/'.
002100     05  RH-RUN-DD                   PIC 99.
002200     05  FILLER                      PIC X(01) VALUE '/'.
002300     05  RH-RUN-CC                   PIC 99.
002400     05  RH-RUN-YY                   PIC 99.
002500     05  FILLER                      PIC X(05).
002600     05  RH-PAGE-LIT                 PIC X(05) VALUE 'PAGE '.
002700     05  RH-PAGE-NO                  PIC ZZZ9.
002800     05  FILLER                      PIC X(51).
002900*----------------------------------------------------------------*
003000 01  RPT-DETAIL-LINE                 PIC X(132).
003100*----------------------------------------------------------------*
003200*    PORTFOLIO SUMMARY LINE (BR-2)                               *
003300*----------------------------------------------------------------*
003400 01  RPT-SUMMARY-LINE REDEFINES RPT-DETAIL-LINE.
003500     05  FILLER                      PIC X(05).
003600     05  RS-LABEL                    PIC X(30).
003700     05  RS-VALUE                    PIC -(9)9.99.
003800     05  FILLER                      PIC X(84).
003900*----------------------------------------------------------------*
004000*    TOP-5 / BOTTOM-5 PERFORMER LINE (BR-3)                      *
004100*----------------------------------------------------------------*
004200 01  RPT-PERFORMER-LINE REDEFINES RPT-DETAIL-LINE.
004300     05  FILLER                      PIC X(05).
004400     05  RP-RANK-LIT                 PIC X(12).
004500     05  RP-SYMBOL                   PIC X(12).
004600     05  RP-REALIZED-PNL             PIC -(9)9.99.
004700     05  FILLER                      PIC X(01).
004800     05  RP-REALIZED-PNL-PCT         PIC -(4)9.99.
004900     05  FILLER                      PIC X(81).
005000*----------------------------------------------------------------*
005100*    P&L COMPARISON LINE, INTERSECTION SYMBOLS (BR-13)           *
005200*----------------------------------------------------------------*
005300 01  RPT-COMPARE-LINE REDEFINES RPT-DETAIL-LINE.
005400     05  FILLER                      PIC X(05).
005500     05  RC-SYMBOL                   PIC X(12).
005600     05  RC-KITE-PNL                 PIC -(9)9.99.
005700     05  RC-TV-PNL                   PIC -(9)9.99.
005800     05  FILLER                      PIC X(89).
005900*----------------------------------------------------------------*
006000*    DELTA REPORT LINE, TOP-10 BY ABSOLUTE DELTA (BR-10/11/14)   *
006100*----------------------------------------------------------------*
006200 01  RPT-DELTA-LINE REDEFINES RPT-DETAIL-LINE.
006300     05  FILLER                      PIC X(05).
006400     05  RD-SYMBOL                   PIC X(12).
006500     05  RD-KITE-PNL                 PIC -(9)9.99.
006600     05  RD-TV-PNL                   PIC -(9)9.99.
006700     05  RD-DELTA                    PIC -(9)9.99.
006800     05  RD-DELTA-PCT                PIC X(09).
006900     05  FILLER                      PIC X(67).
007000*----------------------------------------------------------------*
007100*    P&L DISTRIBUTION LINE, PROFIT/LOSS SPLIT (BR-12)            *
007200*----------------------------------------------------------------*
007300 01  RPT-DIST-LINE REDEFINES RPT-DETAIL-LINE.
007400     05  FILLER                      PIC X(05).
007500     05  RN-LABEL                    PIC X(20).
007600     05  RN-AMOUNT                   PIC -(9)9.99.
007700     05  RN-PERCENT                  PIC ZZ9.99.
007800     05  FILLER                      PIC X(88).
007900*----------------------------------------------------------------*
008000*    BUY-VS-SELL LISTING LINE                                    *
008100*----------------------------------------------------------------*
008200 01  RPT-BUYSELL-LINE REDEFINES RPT-DETAIL-LINE.
008300     05  FILLER                      PIC X(05).
008400     05  RB-SYMBOL                   PIC X(12).
008500     05  RB-BUY-VALUE                PIC -(9)9.99.
008600     05  RB-SELL-VALUE               PIC -(9)9.99.
008700     05  RB-REALIZED-PNL             PIC -(9)9.99.
008800     05  RB-FLAG                     PIC X(06).
008900     05  FILLER                      PIC X(70).
009000*----------------------------------------------------------------*
009100*    CONTROL TOTALS LINE (REQ 2003-118)                          *
009200*----------------------------------------------------------------*
009300 01  RPT-CONTROL-LINE REDEFINES RPT-DETAIL-LINE.
009400     05  FILLER                      PIC X(05).
009500     05  RCT-LABEL                   PIC X(35).
009600     05  RCT-COUNT                   PIC ZZZ,ZZ9.
009700     05  FILLER                      PIC X(85).
