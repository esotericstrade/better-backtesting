000100******************************************************************
000200*    KITESTMT.CPY                                                *
000300*    BROKER STATEMENT RECORD  -  ONE ENTRY PER STOCK SYMBOL      *
000400*    USED BY RECONCBL AS THE FD RECORD FOR KITE-FILE (KITEIN)    *
000500*----------------------------------------------------------------*
000600*    07-06-1987  SP   ORIGINAL LAYOUT FOR BROKER-SUMMARIZER STEP *
000700*    11-14-1991  SP   ADDED KSX ALPHANUMERIC PROBE FOR REQUIRED- *
000800*                     FIELD VALIDATION (SEE 220-VALIDATE-KITE)   *
000900*    03-02-1999  RKM  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE,  *
001000*                     NO CHANGE REQUIRED                         *
001100******************************************************************
001200 01  KITE-STMT-RECORD.
001300     05  KS-SYMBOL                   PIC X(12).
001400     05  KS-ISIN                     PIC X(12).
001500     05  KS-QUANTITY                 PIC S9(7).
001600     05  KS-BUY-VALUE                PIC S9(9)V99.
001700     05  KS-SELL-VALUE               PIC S9(9)V99.
001800     05  KS-REALIZED-PNL             PIC S9(9)V99.
001900     05  KS-REALIZED-PNL-PCT         PIC S9(3)V99.
002000     05  FILLER                      PIC X(11).
002100*----------------------------------------------------------------*
002200*    ALPHANUMERIC REDEFINITION OF THE STATEMENT RECORD, USED     *
002300*    ONLY TO TEST EACH REQUIRED FIELD FOR SPACES (= MISSING)     *
002400*    BEFORE THE NUMERIC PICTURE IS TRUSTED.  SEE BR-1.           *
002500*----------------------------------------------------------------*
002600 01  KITE-STMT-RECORD-X REDEFINES KITE-STMT-RECORD.
002700     05  KSX-SYMBOL                  PIC X(12).
002800     05  KSX-ISIN                    PIC X(12).
002900     05  KSX-QUANTITY                PIC X(07).
003000     05  KSX-BUY-VALUE               PIC X(11).
003100     05  KSX-SELL-VALUE              PIC X(11).
003200     05  KSX-REALIZED-PNL            PIC X(11).
003300     05  KSX-REALIZED-PNL-PCT        PIC X(05).
003400     05  FILLER                      PIC X(11).
